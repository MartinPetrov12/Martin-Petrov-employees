000100********************************************
000200*                                          *
000300*  CONTROL BLOCK FOR EMPLOYEE-PAIR RUN     *
000400*   DATE-FORMAT INFERENCE, RUNNING MAX     *
000500*   AND TODAY'S-DATE SUBSTITUTION VALUES   *
000600********************************************
000700*
000800* 12/01/26 VBC - CREATED FOR EPPAIR01.
000900* 15/01/26 VBC - ADDED CANDIDATE-DATE SPLIT FIELDS FOR AA040.
001000*
001100 01  EP-CONTROL-DATA.
001200     03  EP-CTL-DATE-FORMAT     PIC 9      VALUE ZERO.
001300         88  EP-FMT-UNDECIDED         VALUE ZERO.
001400         88  EP-FMT-DD-MM-YYYY        VALUE 1.
001500         88  EP-FMT-MM-DD-YYYY        VALUE 2.
001600         88  EP-FMT-YYYY-MM-DD        VALUE 3.
001700         88  EP-FMT-YYYY-DD-MM        VALUE 4.
001800     03  EP-CTL-FIRST-SEEN-SW   PIC X      VALUE SPACE.
001900         88  EP-CTL-FIRST-NOT-SEEN    VALUE SPACE.
002000         88  EP-CTL-FIRST-STARTS-YEAR VALUE "Y".
002100         88  EP-CTL-FIRST-STARTS-OTHR VALUE "N".
002200     03  EP-CTL-DECIDED-SW      PIC X      VALUE "N".
002300         88  EP-CTL-DECIDED           VALUE "Y".
002400     03  EP-CTL-MAX-DAYS        PIC S9(9)  COMP  VALUE -1.
002500*
002600*  TODAY'S DATE, USED TO SUBSTITUTE FOR AN EMPTY OR NULL DATE-TO.
002700*  EP-CTL-TODAY-NUM IS THE ALTERNATE CCYYMMDD NUMERIC VIEW, USED
002800*  WHEN PASSING TODAY'S DATE WHOLE TO ZZ-COMPUTE-SERIAL-DAY.
002900*
003000 01  EP-CTL-TODAYS-DATE.
003100     03  EP-CTL-TODAY-CCYY      PIC 9(4).
003200     03  EP-CTL-TODAY-MM        PIC 99.
003300     03  EP-CTL-TODAY-DD        PIC 99.
003400 01  EP-CTL-TODAY-NUM REDEFINES EP-CTL-TODAYS-DATE
003500                                PIC 9(8).
003600*
003700*  ONE CANDIDATE DATE, SPLIT ON THE HYPHEN OR SLASH IT WAS FOUND
003800*  TO USE, WHILE AA040 SCANS FOR THE FORMAT THE WHOLE FILE USES.
003900*  THE NUMERIC FIELDS GIVE THE P1/P2/P3 VALUES THE BUSINESS RULE
004000*  TALKS OF DIRECTLY; THE TEXT REDEFINE IS KEPT FOR TRACE DISPLAY
004100*  ONLY WHEN EP-CTL-DEBUG-SW IS TURNED ON FOR A SUPPORT CALL.
004200*
004300 01  EP-CAND-PARTS.
004400     03  EP-CAND-P1             PIC 9(4).
004500     03  EP-CAND-P2             PIC 9(2).
004600     03  EP-CAND-P3             PIC 9(4).
004700 01  EP-CAND-PARTS-TX REDEFINES EP-CAND-PARTS.
004800     03  EP-CAND-P1-TX          PIC X(4).
004900     03  EP-CAND-P2-TX          PIC X(2).
005000     03  EP-CAND-P3-TX          PIC X(4).
005100 01  EP-CAND-SEP-COUNT          BINARY-CHAR UNSIGNED.
005200 01  EP-CAND-P1-YEAR-SW         PIC X.
005300     88  EP-CAND-P1-IS-YEAR          VALUE "Y".
005400 01  EP-CAND-P3-YEAR-SW         PIC X.
005500     88  EP-CAND-P3-IS-YEAR          VALUE "Y".
005600 01  EP-CTL-DEBUG-SW            PIC X      VALUE "N".
005700     88  EP-CTL-DEBUG-ON             VALUE "Y".
005800
