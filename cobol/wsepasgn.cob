000100********************************************
000200*                                          *
000300*  RECORD DEFINITIONS FOR EMPLOYEE /       *
000400*   PROJECT ASSIGNMENT EXTRACT             *
000500*     (NO KEY - FLAT CSV EXTRACT, READ     *
000600*      SEQUENTIALLY INTO TABLE BELOW)      *
000700********************************************
000800*  RAW LINE MAX 80 BYTES, ONLY 43 USED BY THE 4 CSV FIELDS.
000900*
001000* 12/01/26 VBC - CREATED FOR EPPAIR01.
001100* 19/01/26 VBC - ADDED HEADER-VIEW REDEFINE FOR TITLE LINE TRACE.
001200*
001300 01  EP-ASSIGNMENT-RECORD.
001400     03  EP-ASSIGNMENT-TEXT     PIC X(74).
001500     03  FILLER                 PIC X(06).
001600 01  EP-ASSIGNMENT-HEADER-VIEW REDEFINES EP-ASSIGNMENT-RECORD.
001700     03  EP-ASSIGNMENT-HEADER-TEXT PIC X(80).
001800*
001900*  FIELDS UNSTRUNG FROM EP-ASSIGNMENT-TEXT FOR THE ROW NOW
002000*  BEING READ, VALIDATED OR REPORTED ON.  EP-RAW-FIELD-COUNT
002100*  IS THE COMMA-COUNT + 1, USED BY AA020 TO CHECK FOR 4 FIELDS.
002200*
002300 01  EP-RAW-FIELDS.
002400     03  EP-RAW-EMP-ID          PIC X(10).
002500     03  EP-RAW-PROJ-ID         PIC X(10).
002600     03  EP-RAW-DATE-FROM       PIC X(10).
002700     03  EP-RAW-DATE-TO         PIC X(10).
002800     03  EP-RAW-FIELD-COUNT     BINARY-CHAR UNSIGNED.
002900     03  EP-RAW-SEP-COUNT       BINARY-CHAR UNSIGNED.
003000     03  FILLER                 PIC X(04).
003100*
003200*  WORKING TABLE OF SURVIVING ROWS, BUILT BY THE READ PHASE,
003300*  THINNED BY THE VALIDATION AND PARSE PHASES (IN PLACE, VIA
003400*  ZZ020-COMPACT-TABLE), THEN SCANNED PAIRWISE BY AA060.
003500*  2000 ROWS IS GENEROUS FOR ONE EXTRACT RUN - RAISE EP-MAX-ROWS
003600*  BELOW AND RECOMPILE IF A BIGGER EXTRACT IS EVER FED IN.
003700*
003800 01  EP-ASSIGNMENT-TABLE.
003900     03  EP-MAX-ROWS            PIC 9(4)   VALUE 2000.
004000     03  EP-TBL-COUNT           BINARY-LONG  VALUE ZERO.
004100     03  EP-TBL-ENTRY           OCCURS 2000 TIMES
004200                                 INDEXED BY EP-TBL-IX
004300                                            EP-TBL-JX.
004400         05  EP-TBL-EMP-ID        PIC X(10).
004500         05  EP-TBL-PROJ-ID       PIC X(10).
004600         05  EP-TBL-DATE-FROM-TX  PIC X(10).
004700         05  EP-TBL-DATE-TO-TX    PIC X(10).
004800         05  EP-TBL-DATE-FROM-DN  PIC S9(9)  COMP.
004900         05  EP-TBL-DATE-TO-DN    PIC S9(9)  COMP.
005000         05  FILLER               PIC X(04).
005100
