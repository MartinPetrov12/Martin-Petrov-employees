000100*
000200*****************************************************************
000300*                                                                *
000400*             EMPLOYEE / PROJECT PAIRING - EXTRACT               *
000500*             READS THE ASSIGNMENT FEED, FINDS THE               *
000600*                LONGEST OVERLAP PER PROJECT, REPORTS IT        *
000700*                                                                *
000800*****************************************************************
000900*
001000 IDENTIFICATION           DIVISION.
001100*========================
001200*
001300***
001400      PROGRAM-ID.         EPPAIR01.
001500***
001600      AUTHOR.             V B COEN.
001700                          FOR APPLEWOOD COMPUTERS.
001800      INSTALLATION.       APPLEWOOD COMPUTERS.
001900      DATE-WRITTEN.       22/06/1989.
002000      DATE-COMPILED.
002100      SECURITY.           COPYRIGHT (C) 1989-2026, V B COEN.
002200                          FOR INTERNAL USE ONLY.
002300***
002400      REMARKS.            READS THE EMPLOYEE / PROJECT ASSIGNMENT
002500                          EXTRACT (SEE EPASSIGN), WORKS OUT WHICH
002600                          FORMAT ITS DATES ARE IN, THEN FOR EVERY
002700                          PROJECT FINDS THE PAIR OF EMPLOYEES WHO
002800                          OVERLAPPED ON IT THE LONGEST.  TIES ARE
002900                          ALL REPORTED, NOT JUST THE FIRST FOUND.
003000*
003100                          CALLED MODULES.
003200                              EPDCONV.  DATE VALIDATE / CONVERT.
003300*
003400                          FILES USED.
003500                              EPASSIGN.  ASSIGNMENT EXTRACT, LINE
003600                                         SEQUENTIAL, NAME SET BY
003700                                         THE EP000 DRIVER.
003800***
003900* CHANGES:
004000* 22/06/89 VBC - CREATED FOR THE PROJECT-COVER REPORT REQUEST.
004100* 08/03/91 VBC - ADDED THE FIELD-COUNT CHECK, EXTRACT WAS BEING
004200*                FED SHORT ROWS BY THE OLD TIMESHEET SYSTEM.
004300* 30/09/93 VBC - RAISED THE TABLE SIZE, RAN OUT OF ROOM ON THE
004400*                YEAR-END EXTRACT.
004500* 14/02/96 VBC - ADDED THE THREE-FORMAT DATE GUESS, HR HAD
004600*                STARTED SENDING US US-STYLE DATES.
004700* 27/11/98 VBC - Y2K REVIEW: DATE-TO NOW DEFAULTS TO A FULL
004800*                CCYYMMDD TODAY, WAS A 2-DIGIT-YEAR LITERAL.
004900* 09/02/99 VBC - Y2K SIGN-OFF, RAN A CENTURY-BOUNDARY EXTRACT
005000*                THROUGH, PAIRS CAME OUT CORRECT.
005100* 21/05/03 VBC - MIGRATED TO OPEN COBOL, NO SOURCE CHANGE.
005200* 12/01/26 VBC - REBUILT AS EPPAIR01 FOR THE EMPLOYEE-PAIR
005300*                EXTRACT RUN, DROPPED THE OLD PRINT-FILE REPORT
005400*                IN FAVOUR OF A CONSOLE LISTING - RUN IS NOW
005500*                CALLED FROM EP000 RATHER THAN STANDALONE.
005600* 16/01/26 VBC - IN-PLACE TABLE COMPACTION ADDED TO AA030/AA050
005700*                SO A BAD ROW DOESN'T LEAVE A GAP IN THE SCAN.
005800* 22/01/26 VBC - WINNER LIST NOW KEEPS ALL TIES, NOT JUST THE
005900*                FIRST ONE FOUND, PER THE REVISED REQUEST.
006000* 05/02/26 SJP - AA030 WAS LETTING A BLANK DATE-TO THROUGH AND
006100*                MISSING THE "NULL" LITERAL ENTIRELY - FIXED, AND
006200*                AA040'S FORMAT GUESS NOW WALKS THE WHOLE TABLE
006300*                INSTEAD OF TRUSTING ROW 1.  ZZ080 WAS ALSO
006400*                DROPPING SAME-DAY OVERLAPS, NOW KEPT AS ZERO.
006500* 09/02/26 SJP - REQ 4471: ZZ030'S SHAPE CHECK WAS LETTING A
006600*                3-4 DIGIT MIDDLE SEGMENT THROUGH, ADDED COUNT IN
006700*                LENGTHS TO REJECT IT PROPERLY.  ALSO DROPPED THE
006800*                STRAY "ON PARSE" MESSAGE FROM AA051-SKIP - A
006900*                PARSE-PHASE DROP IS SILENT PER THE REQUEST, ONLY
007000*                AA031'S VALIDATION FAILURES GET A SKIP LINE.
007100* 11/02/26 SJP - REQ 4471 (PT 2): ZZ030 WAS ALSO LETTING A SLASH
007200*                DATE THROUGH VALIDATION - "/" IS ONLY EVER AN
007300*                INFERENCE-PHASE SEPARATOR, SO AA031 NOW REJECTS
007400*                IT AND ONLY 2 HYPHENS COUNT AS STRUCTURALLY
007500*                VALID.  AA040 ALSO NO LONGER SKIPS THE DEFAULT
007600*                FORMAT ASSIGNMENT WHEN THE TABLE IS EMPTY - IT
007700*                WAS ABORTING THE RUN WITH EP005 INSTEAD OF
007800*                FALLING BACK TO DD-MM-YYYY AND REPORTING NO
007900*                WINNING PAIR.
008000*
008100*****************************************************************
008200*
008300 ENVIRONMENT              DIVISION.
008400*========================
008500*
008600 CONFIGURATION            SECTION.
008700*-----------------------
008800 SPECIAL-NAMES.
008900     C01 IS TOP-OF-FORM.
009000*
009100 INPUT-OUTPUT             SECTION.
009200*-----------------------
009300 FILE-CONTROL.
009400     SELECT EP-ASSIGNMENT-FILE ASSIGN TO "EPASSIGN"
009500              ORGANIZATION IS LINE SEQUENTIAL
009600              FILE STATUS IS WS-EP-FILE-STATUS.
009700*
009800 DATA                     DIVISION.
009900*========================
010000 FILE                     SECTION.
010100*-----------------------
010200 FD  EP-ASSIGNMENT-FILE
010300     LABEL RECORDS ARE STANDARD.
010400 01  EP-ASSIGNMENT-IN-REC     PIC X(80).
010500*
010600 WORKING-STORAGE          SECTION.
010700*-----------------------
010800*
010900 COPY "WSEPASGN.COB".
011000 COPY "WSEPPAIR.COB".
011100 COPY "WSEPCTL.COB".
011200*
011300 01  WS-EP-FILE-STATUS        PIC XX.
011400*
011500 01  WS-CONTROL-SWITCHES.
011600     03  WS-EOF-SW            PIC X      VALUE "N".
011700         88  WS-EOF-YES              VALUE "Y".
011800     03  WS-HEADER-SEEN-SW    PIC X      VALUE "N".
011900         88  WS-HEADER-ALREADY-SEEN  VALUE "Y".
012000     03  FILLER               PIC X(01).
012100*
012200 01  WS-COUNTS.
012300     03  WS-ROWS-READ         PIC S9(9)  COMP  VALUE ZERO.
012400     03  WS-ROWS-SKIPPED      PIC S9(9)  COMP  VALUE ZERO.
012500     03  WS-KEEP-COUNT        PIC S9(9)  COMP  VALUE ZERO.
012600     03  FILLER               PIC X(01).
012700*
012800*  STRUCTURAL DATE CHECK WORK AREA - USED BY ZZ030 BEFORE THE
012900*  FILE-WIDE FORMAT HAS BEEN DECIDED, SO IT ONLY CHECKS SHAPE
013000*  (2 SEPARATORS, 3 NUMERIC PARTS) AND WIDTH (1-4/1-2/1-4 DIGITS),
013100*  NOT WHICH PART IS WHICH.  WS-SC-B IS HELD AT 2 DIGITS, THE
013200*  WIDEST A DAY OR MONTH CAN EVER BE - A 3-4 DIGIT MIDDLE PART
013300*  ONLY LOOKED RIGHT BEFORE BECAUSE IT STILL FIT IN A 4-DIGIT
013400*  FIELD; THE COUNT-IN LENGTHS BELOW CATCH IT PROPERLY EVEN
013500*  WHEN THE RECEIVING FIELD ITSELF WOULD OTHERWISE TRUNCATE IT.
013600*
013700 01  WS-STRUCT-CHECK.
013800     03  WS-SC-DATE-TEXT      PIC X(10).
013900     03  WS-SC-SEP-COUNT      BINARY-CHAR UNSIGNED.
014000     03  WS-SC-A              PIC 9(4).
014100     03  WS-SC-B              PIC 9(2).
014200     03  WS-SC-C              PIC 9(4).
014300     03  FILLER               PIC X(01).
014400 01  WS-SC-VALID-SW           PIC X      VALUE "Y".
014500     88  WS-SC-IS-VALID            VALUE "Y".
014600 01  WS-SC-LENGTHS.
014700     03  WS-SC-A-LEN          BINARY-CHAR UNSIGNED.
014800     03  WS-SC-B-LEN          BINARY-CHAR UNSIGNED.
014900     03  WS-SC-C-LEN          BINARY-CHAR UNSIGNED.
015000     03  FILLER               PIC X(01).
015100*
015200*  CASE-FOLDED COPY OF A DATE-TO FIELD, USED TO SPOT THE LITERAL
015300*  "NULL" WITHOUT AN INTRINSIC FUNCTION - INSPECT ... CONVERTING
015400*  DOES THE UPPER-CASING.
015500*
015600 01  WS-NULL-CHECK.
015700     03  WS-NULL-TEXT         PIC X(10).
015800     03  FILLER               PIC X(01).
015900 01  WS-NULL-SW               PIC X      VALUE "N".
016000     88  WS-TEXT-IS-NULL           VALUE "Y".
016100*
016200*  DATE-CONVERSION LINKAGE AREA - SAME SHAPE AS EPDCONV'S OWN
016300*  EP-CONV-LINKAGE, POPULATED HERE AND PASSED BY THE CALL.
016400*
016500 01  WS-DATE-CONV-AREA.
016600     03  WS-DC-DATE-TEXT      PIC X(10).
016700     03  WS-DC-FORMAT         PIC 9.
016800     03  WS-DC-SERIAL-DAYS    PIC S9(9)  COMP.
016900     03  WS-DC-VALID-SW       PIC X.
017000         88  WS-DC-VALID            VALUE "Y".
017100     03  FILLER               PIC X(01).
017200*
017300 01  WS-TODAY-RAW.
017400     03  WS-TODAY-YY          PIC 99.
017500     03  WS-TODAY-MM          PIC 99.
017600     03  WS-TODAY-DD          PIC 99.
017700*
017800*  PAIRWISE-SCAN WORK AREA FOR AA060/ZZ080.
017900*
018000 01  WS-PAIR-WORK.
018100     03  WS-OVERLAP-FROM      PIC S9(9)  COMP.
018200     03  WS-OVERLAP-TO        PIC S9(9)  COMP.
018300     03  WS-OVERLAP-DAYS      PIC S9(9)  COMP.
018400     03  WS-OVERLAP-SW        PIC X      VALUE "N".
018500         88  WS-PAIR-OVERLAPS       VALUE "Y".
018600     03  FILLER               PIC X(01).
018700*
018800 01  ERROR-MESSAGES.
018900*  SYSTEM WIDE
019000     03  EP001    PIC X(46) VALUE
019100              "EP001 ASSIGNMENT FILE NOT FOUND, ABORTING RUN".
019200     03  EP002    PIC X(46) VALUE
019300              "EP002 SKIPPING ROW, WRONG NUMBER OF FIELDS   ".
019400     03  EP003    PIC X(46) VALUE
019500              "EP003 SKIPPING ROW, BAD DATE FORMAT          ".
019600     03  EP004    PIC X(46) VALUE
019700              "EP004 ASSIGNMENT TABLE FULL, ROW DROPPED     ".
019800     03  EP005    PIC X(46) VALUE
019900              "EP005 NO DATE FORMAT COULD BE DECIDED        ".
020000     03  FILLER   PIC X(01).
020100*
020200 PROCEDURE  DIVISION.
020300*====================
020400*
020500 AA000-MAIN-PARA.
020600     PERFORM  AA010-OPEN-INPUT THRU AA010-EXIT.
020700     PERFORM  AA020-READ-ASSIGNMENTS THRU AA020-EXIT
020800              UNTIL WS-EOF-YES.
020900     CLOSE    EP-ASSIGNMENT-FILE.
021000     DISPLAY  "EP0020 - " WS-ROWS-READ " ROWS READ, "
021100              WS-ROWS-SKIPPED " SKIPPED SO FAR.".
021200     PERFORM  AA030-VALIDATE-DATES THRU AA030-EXIT.
021300     PERFORM  AA040-INFER-DATE-FORMAT THRU AA040-EXIT.
021400     IF       EP-FMT-UNDECIDED
021500              DISPLAY EP005
021600              GOBACK.
021700     PERFORM  AA050-PARSE-ASSIGNMENTS THRU AA050-EXIT.
021800     DISPLAY  "EP0050 - " EP-TBL-COUNT " ROWS PARSED AND KEPT.".
021900     PERFORM  AA060-FIND-BEST-PAIRS THRU AA060-EXIT.
022000     PERFORM  AA070-REPORT-WINNERS THRU AA070-EXIT.
022100     GOBACK.
022200*
022300*****************************************
022400*  OPEN THE EXTRACT, GET TODAY'S DATE   *
022500*  FOR LATER USE AS THE DATE-TO DEFAULT *
022600*****************************************
022700*
022800 AA010-OPEN-INPUT.
022900     OPEN     INPUT EP-ASSIGNMENT-FILE.
023000     IF       WS-EP-FILE-STATUS NOT = "00"
023100              DISPLAY EP001
023200              DISPLAY "EP0010 - FILE STATUS = " WS-EP-FILE-STATUS
023300              MOVE 16 TO RETURN-CODE
023400              GOBACK.
023500     PERFORM  ZZ090-GET-TODAYS-DATE THRU ZZ090-EXIT.
023600 AA010-EXIT.
023700     EXIT.
023800*
023900*****************************************
024000*  ONE INPUT LINE, SKIP THE HEADER,     *
024100*  UNSTRING ON COMMA, LOAD THE TABLE    *
024200*****************************************
024300*
024400 AA020-READ-ASSIGNMENTS.
024500     READ     EP-ASSIGNMENT-FILE
024600              AT END
024700                       MOVE "Y" TO WS-EOF-SW
024800                       GO TO AA020-EXIT
024900     END-READ.
025000     IF       NOT WS-HEADER-ALREADY-SEEN
025100              MOVE "Y" TO WS-HEADER-SEEN-SW
025200              DISPLAY "EP0020 - HEADER: " EP-ASSIGNMENT-IN-REC
025300              GO TO AA020-EXIT.
025400     ADD      1 TO WS-ROWS-READ.
025500     MOVE     EP-ASSIGNMENT-IN-REC TO EP-ASSIGNMENT-TEXT.
025600     MOVE     ZERO TO EP-RAW-SEP-COUNT.
025700     INSPECT  EP-ASSIGNMENT-TEXT TALLYING EP-RAW-SEP-COUNT
025800              FOR ALL ",".
025900     COMPUTE  EP-RAW-FIELD-COUNT = EP-RAW-SEP-COUNT + 1.
026000     IF       EP-RAW-FIELD-COUNT NOT = 4
026100              DISPLAY EP002 " - " EP-ASSIGNMENT-TEXT
026200              ADD 1 TO WS-ROWS-SKIPPED
026300              GO TO AA020-EXIT.
026400     IF       EP-TBL-COUNT NOT < EP-MAX-ROWS
026500              DISPLAY EP004
026600              ADD 1 TO WS-ROWS-SKIPPED
026700              GO TO AA020-EXIT.
026800     UNSTRING EP-ASSIGNMENT-TEXT DELIMITED BY ","
026900              INTO EP-RAW-EMP-ID EP-RAW-PROJ-ID
027000                   EP-RAW-DATE-FROM EP-RAW-DATE-TO.
027100     ADD      1 TO EP-TBL-COUNT.
027200     MOVE     EP-RAW-EMP-ID    TO EP-TBL-EMP-ID (EP-TBL-COUNT).
027300     MOVE     EP-RAW-PROJ-ID   TO EP-TBL-PROJ-ID (EP-TBL-COUNT).
027400     MOVE     EP-RAW-DATE-FROM
027500              TO EP-TBL-DATE-FROM-TX (EP-TBL-COUNT).
027600     MOVE     EP-RAW-DATE-TO
027700              TO EP-TBL-DATE-TO-TX (EP-TBL-COUNT).
027800 AA020-EXIT.
027900     EXIT.
028000*
028100*****************************************
028200*  STRUCTURAL DATE CHECK OVER THE WHOLE *
028300*  TABLE, COMPACTING OUT BAD ROWS AS IT *
028400*  GOES SO AA040/AA050 SEE NO GAPS      *
028500*****************************************
028600*
028700 AA030-VALIDATE-DATES.
028800     MOVE     1 TO WS-KEEP-COUNT.
028900     PERFORM  AA031-VALIDATE-ONE-ROW THRU AA031-EXIT
029000              VARYING EP-TBL-IX FROM 1 BY 1
029100              UNTIL EP-TBL-IX > EP-TBL-COUNT.
029200     COMPUTE  EP-TBL-COUNT = WS-KEEP-COUNT - 1.
029300 AA030-EXIT.
029400     EXIT.
029500*
029600 AA031-VALIDATE-ONE-ROW.
029700     MOVE     EP-TBL-DATE-FROM-TX (EP-TBL-IX) TO WS-SC-DATE-TEXT.
029800     PERFORM  ZZ030-IS-STRUCTURALLY-VALID-DATE THRU ZZ030-EXIT.
029900     IF       NOT WS-SC-IS-VALID
030000              GO TO AA031-SKIP.
030100*
030200*  AN EMPTY DATE-TO FAILS HERE EVEN THOUGH AA051 WOULD LATER BE
030300*  HAPPY TO DEFAULT IT TO TODAY - THAT IS THE RULE THE REQUEST
030400*  ASKED FOR, SO IT STAYS AS AN EXPLICIT SKIP, NOT A KEEP.
030500*
030600     IF       EP-TBL-DATE-TO-TX (EP-TBL-IX) = SPACES
030700              GO TO AA031-SKIP.
030800     MOVE     EP-TBL-DATE-TO-TX (EP-TBL-IX) TO WS-NULL-TEXT.
030900     PERFORM  ZZ035-CHECK-FOR-NULL-LITERAL THRU ZZ035-EXIT.
031000     IF       WS-TEXT-IS-NULL
031100              GO TO AA031-KEEP.
031200     MOVE     EP-TBL-DATE-TO-TX (EP-TBL-IX) TO WS-SC-DATE-TEXT.
031300     PERFORM  ZZ030-IS-STRUCTURALLY-VALID-DATE THRU ZZ030-EXIT.
031400     IF       NOT WS-SC-IS-VALID
031500              GO TO AA031-SKIP.
031600 AA031-KEEP.
031700     IF       WS-KEEP-COUNT NOT = EP-TBL-IX
031800              MOVE EP-TBL-ENTRY (EP-TBL-IX)
031900                TO EP-TBL-ENTRY (WS-KEEP-COUNT).
032000     ADD      1 TO WS-KEEP-COUNT.
032100     GO TO    AA031-EXIT.
032200 AA031-SKIP.
032300     DISPLAY  EP003 " - ROW " EP-TBL-IX.
032400     ADD      1 TO WS-ROWS-SKIPPED.
032500 AA031-EXIT.
032600     EXIT.
032700*
032800*****************************************
032900*  SHAPE-ONLY DATE CHECK - EXACTLY 2    *
033000*  HYPHENS, 3 NUMERIC PARTS.  A SLASH   *
033100*  DATE IS NOT STRUCTURALLY VALID HERE -*
033200*  "/" IS ONLY EVER A SEPARATOR AA041   *
033300*  WILL TRY DURING FORMAT INFERENCE.    *
033400*****************************************
033500*
033600 ZZ030-IS-STRUCTURALLY-VALID-DATE.
033700     MOVE     "Y" TO WS-SC-VALID-SW.
033800     IF       WS-SC-DATE-TEXT = SPACES
033900              MOVE "N" TO WS-SC-VALID-SW
034000              GO TO ZZ030-EXIT.
034100     MOVE     ZERO TO WS-SC-SEP-COUNT.
034200     INSPECT  WS-SC-DATE-TEXT TALLYING WS-SC-SEP-COUNT
034300              FOR ALL "-".
034400     IF       WS-SC-SEP-COUNT NOT = 2
034500              MOVE "N" TO WS-SC-VALID-SW
034600              GO TO ZZ030-EXIT.
034700 ZZ030-SPLIT.
034800     UNSTRING WS-SC-DATE-TEXT DELIMITED BY "-"
034900              INTO WS-SC-A COUNT IN WS-SC-A-LEN
035000                   WS-SC-B COUNT IN WS-SC-B-LEN
035100                   WS-SC-C COUNT IN WS-SC-C-LEN.
035200     IF       WS-SC-A NOT NUMERIC OR
035300              WS-SC-B NOT NUMERIC OR
035400              WS-SC-C NOT NUMERIC
035500              MOVE "N" TO WS-SC-VALID-SW
035600              GO TO ZZ030-EXIT.
035700     IF       WS-SC-A-LEN < 1 OR > 4 OR
035800              WS-SC-B-LEN < 1 OR > 2 OR
035900              WS-SC-C-LEN < 1 OR > 4
036000              MOVE "N" TO WS-SC-VALID-SW.
036100 ZZ030-EXIT.
036200     EXIT.
036300*
036400*****************************************
036500*  CASE-FOLD THE PASSED TEXT AND TEST   *
036600*  IT AGAINST THE NULL LITERAL - THERE  *
036700*  IS NO UPPER-CASE FUNCTION ON THIS    *
036800*  COMPILER, SO INSPECT CONVERTING DOES *
036900*  THE FOLDING BEFORE THE COMPARE       *
037000*****************************************
037100*
037200 ZZ035-CHECK-FOR-NULL-LITERAL.
037300     MOVE     "N" TO WS-NULL-SW.
037400     INSPECT  WS-NULL-TEXT
037500              CONVERTING "abcdefghijklmnopqrstuvwxyz"
037600                      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
037700     IF       WS-NULL-TEXT (1:4) = "NULL" AND
037800              WS-NULL-TEXT (5:6) = SPACES
037900              MOVE "Y" TO WS-NULL-SW.
038000 ZZ035-EXIT.
038100     EXIT.
038200*
038300*****************************************
038400*  SCAN EVERY SURVIVING ROW, DATE-FROM  *
038500*  THEN DATE-TO, UNTIL ONE CANDIDATE IS *
038600*  DECISIVE OR THE TABLE RUNS OUT       *
038700*****************************************
038800*
038900 AA040-INFER-DATE-FORMAT.
039000     MOVE     ZERO  TO EP-CTL-DATE-FORMAT.
039100     MOVE     SPACE TO EP-CTL-FIRST-SEEN-SW.
039200     MOVE     "N"   TO EP-CTL-DECIDED-SW.
039300*
039400*  AN EMPTY TABLE JUST FALLS STRAIGHT THROUGH THIS PERFORM (THE
039500*  VARYING TEST FAILS FIRST TIME) AND ON TO THE SAME DEFAULT
039600*  BELOW AS A TABLE WITH NO DECISIVE CANDIDATE - THE RUN STILL
039700*  NEEDS A FORMAT DECIDED SO IT CAN REPORT "NO WINNING PAIR"
039800*  INSTEAD OF ABORTING.
039900*
040000     PERFORM  AA041-SCAN-ROW-FOR-FORMAT THRU AA041-EXIT
040100              VARYING EP-TBL-IX FROM 1 BY 1
040200              UNTIL EP-TBL-IX > EP-TBL-COUNT
040300              OR EP-CTL-DECIDED.
040400     IF       NOT EP-CTL-DECIDED
040500              IF   EP-CTL-FIRST-STARTS-YEAR
040600                   MOVE 3 TO EP-CTL-DATE-FORMAT
040700              ELSE
040800                   MOVE 1 TO EP-CTL-DATE-FORMAT.
040900 AA040-DISPLAY-RESULT.
041000     EVALUATE TRUE
041100         WHEN EP-FMT-DD-MM-YYYY
041200              DISPLAY "EP0040 - INFERRED DATE FORMAT: DD-MM-YYYY"
041300         WHEN EP-FMT-MM-DD-YYYY
041400              DISPLAY "EP0040 - INFERRED DATE FORMAT: MM-DD-YYYY"
041500         WHEN EP-FMT-YYYY-MM-DD
041600              DISPLAY "EP0040 - INFERRED DATE FORMAT: YYYY-MM-DD"
041700         WHEN EP-FMT-YYYY-DD-MM
041800              DISPLAY "EP0040 - INFERRED DATE FORMAT: YYYY-DD-MM"
041900         WHEN OTHER
042000              DISPLAY "EP0040 - INFERRED DATE FORMAT: UNDECIDED".
042100 AA040-EXIT.
042200     EXIT.
042300*
042400*****************************************
042500*  ONE ROW - TRY DATE-FROM, AND ONLY IF *
042600*  THAT WASN'T DECISIVE TRY DATE-TO     *
042700*****************************************
042800*
042900 AA041-SCAN-ROW-FOR-FORMAT.
043000     MOVE     EP-TBL-DATE-FROM-TX (EP-TBL-IX) TO WS-SC-DATE-TEXT.
043100     PERFORM  ZZ041-EXAMINE-ONE-CANDIDATE THRU ZZ041-EXIT.
043200     IF       EP-CTL-DECIDED
043300              GO TO AA041-EXIT.
043400     MOVE     EP-TBL-DATE-TO-TX (EP-TBL-IX) TO WS-SC-DATE-TEXT.
043500     PERFORM  ZZ041-EXAMINE-ONE-CANDIDATE THRU ZZ041-EXIT.
043600 AA041-EXIT.
043700     EXIT.
043800*
043900*****************************************
044000*  SKIP EMPTY/NULL, SKIP ANYTHING NOT   *
044100*  2 SEPARATORS AND 3 NUMERIC PARTS,    *
044200*  ELSE RECORD WHETHER PART 1 STARTS    *
044300*  THE VERY FIRST CANDIDATE SEEN, THEN  *
044400*  APPLY THE YEAR-RANGE (1900-2100)     *
044500*  DECISION TABLE FROM THE REQUEST      *
044600*****************************************
044700*
044800 ZZ041-EXAMINE-ONE-CANDIDATE.
044900     IF       WS-SC-DATE-TEXT = SPACES
045000              GO TO ZZ041-EXIT.
045100     MOVE     WS-SC-DATE-TEXT TO WS-NULL-TEXT.
045200     PERFORM  ZZ035-CHECK-FOR-NULL-LITERAL THRU ZZ035-EXIT.
045300     IF       WS-TEXT-IS-NULL
045400              GO TO ZZ041-EXIT.
045500*
045600     MOVE     ZERO TO EP-CAND-SEP-COUNT.
045700     INSPECT  WS-SC-DATE-TEXT TALLYING EP-CAND-SEP-COUNT
045800              FOR ALL "-".
045900     IF       EP-CAND-SEP-COUNT NOT = 2
046000              MOVE ZERO TO EP-CAND-SEP-COUNT
046100              INSPECT WS-SC-DATE-TEXT TALLYING EP-CAND-SEP-COUNT
046200                       FOR ALL "/"
046300              IF   EP-CAND-SEP-COUNT NOT = 2
046400                   GO TO ZZ041-EXIT.
046500     UNSTRING WS-SC-DATE-TEXT DELIMITED BY "-" OR "/"
046600              INTO EP-CAND-P1 EP-CAND-P2 EP-CAND-P3.
046700     IF       EP-CAND-P1 NOT NUMERIC OR
046800              EP-CAND-P2 NOT NUMERIC OR
046900              EP-CAND-P3 NOT NUMERIC
047000              GO TO ZZ041-EXIT.
047100*
047200     MOVE     "N" TO EP-CAND-P1-YEAR-SW.
047300     MOVE     "N" TO EP-CAND-P3-YEAR-SW.
047400     IF       EP-CAND-P1 NOT < 1900 AND EP-CAND-P1 NOT > 2100
047500              MOVE "Y" TO EP-CAND-P1-YEAR-SW.
047600     IF       EP-CAND-P3 NOT < 1900 AND EP-CAND-P3 NOT > 2100
047700              MOVE "Y" TO EP-CAND-P3-YEAR-SW.
047800*
047900     IF       EP-CTL-FIRST-NOT-SEEN
048000              IF   EP-CAND-P1-IS-YEAR
048100                   MOVE "Y" TO EP-CTL-FIRST-SEEN-SW
048200              ELSE
048300                   MOVE "N" TO EP-CTL-FIRST-SEEN-SW.
048400*
048500     EVALUATE TRUE
048600         WHEN EP-CAND-P1-IS-YEAR AND EP-CAND-P2 > 12
048700              MOVE 4 TO EP-CTL-DATE-FORMAT
048800              MOVE "Y" TO EP-CTL-DECIDED-SW
048900         WHEN EP-CAND-P1-IS-YEAR AND EP-CAND-P3 > 12
049000              MOVE 3 TO EP-CTL-DATE-FORMAT
049100              MOVE "Y" TO EP-CTL-DECIDED-SW
049200         WHEN EP-CAND-P3-IS-YEAR AND EP-CAND-P1 > 12
049300              MOVE 1 TO EP-CTL-DATE-FORMAT
049400              MOVE "Y" TO EP-CTL-DECIDED-SW
049500         WHEN EP-CAND-P3-IS-YEAR AND EP-CAND-P2 > 12
049600              MOVE 2 TO EP-CTL-DATE-FORMAT
049700              MOVE "Y" TO EP-CTL-DECIDED-SW.
049800 ZZ041-EXIT.
049900     EXIT.
050000*
050100*****************************************
050200*  PARSE EVERY SURVIVING ROW - CALL     *
050300*  EPDCONV FOR DATE-FROM AND DATE-TO,   *
050400*  DEFAULTING AN EMPTY DATE-TO TO TODAY *
050500*****************************************
050600*
050700 AA050-PARSE-ASSIGNMENTS.
050800     MOVE     1 TO WS-KEEP-COUNT.
050900     PERFORM  AA051-PARSE-ONE-ROW THRU AA051-EXIT
051000              VARYING EP-TBL-IX FROM 1 BY 1
051100              UNTIL EP-TBL-IX > EP-TBL-COUNT.
051200     COMPUTE  EP-TBL-COUNT = WS-KEEP-COUNT - 1.
051300 AA050-EXIT.
051400     EXIT.
051500*
051600 AA051-PARSE-ONE-ROW.
051700     MOVE     EP-TBL-DATE-FROM-TX (EP-TBL-IX) TO WS-DC-DATE-TEXT.
051800     MOVE     EP-CTL-DATE-FORMAT TO WS-DC-FORMAT.
051900     CALL     "EPDCONV" USING WS-DATE-CONV-AREA.
052000     IF       NOT WS-DC-VALID
052100              GO TO AA051-SKIP.
052200     MOVE     WS-DC-SERIAL-DAYS
052300              TO EP-TBL-DATE-FROM-DN (EP-TBL-IX).
052400*
052500     MOVE     EP-TBL-DATE-TO-TX (EP-TBL-IX) TO WS-NULL-TEXT.
052600     PERFORM  ZZ035-CHECK-FOR-NULL-LITERAL THRU ZZ035-EXIT.
052700     IF       EP-TBL-DATE-TO-TX (EP-TBL-IX) = SPACES OR
052800              WS-TEXT-IS-NULL
052900              PERFORM ZZ070-FORMAT-TODAY THRU ZZ070-EXIT
053000     ELSE
053100              MOVE EP-TBL-DATE-TO-TX (EP-TBL-IX)
053200                TO WS-DC-DATE-TEXT.
053300*
053400     MOVE     EP-CTL-DATE-FORMAT TO WS-DC-FORMAT.
053500     CALL     "EPDCONV" USING WS-DATE-CONV-AREA.
053600     IF       NOT WS-DC-VALID
053700              GO TO AA051-SKIP.
053800     MOVE     WS-DC-SERIAL-DAYS TO EP-TBL-DATE-TO-DN (EP-TBL-IX).
053900*
054000     IF       WS-KEEP-COUNT NOT = EP-TBL-IX
054100              MOVE EP-TBL-ENTRY (EP-TBL-IX)
054200                TO EP-TBL-ENTRY (WS-KEEP-COUNT).
054300     ADD      1 TO WS-KEEP-COUNT.
054400     GO TO    AA051-EXIT.
054500*
054600*  PER THE SPEC A ROW THAT FAILS TO PARSE UNDER THE FORMAT
054700*  ALREADY DECIDED ON IS JUST DROPPED - NO MESSAGE - SO ONLY
054800*  THE EARLIER STRUCTURAL CHECK IN AA031 REPORTS TO THE OPERATOR.
054900*
055000 AA051-SKIP.
055100     ADD      1 TO WS-ROWS-SKIPPED.
055200 AA051-EXIT.
055300     EXIT.
055400*
055500*****************************************
055600*  BUILD TODAY'S DATE AS TEXT IN THE    *
055700*  SAME ORDER AS THE FILE'S OWN FORMAT  *
055800*  SO IT CAN GO THROUGH EPDCONV TOO     *
055900*****************************************
056000*
056100 ZZ070-FORMAT-TODAY.
056200     EVALUATE TRUE
056300         WHEN EP-FMT-DD-MM-YYYY
056400              STRING EP-CTL-TODAY-DD "-" EP-CTL-TODAY-MM "-"
056500                     EP-CTL-TODAY-CCYY
056600                     DELIMITED BY SIZE INTO WS-DC-DATE-TEXT
056700         WHEN EP-FMT-MM-DD-YYYY
056800              STRING EP-CTL-TODAY-MM "-" EP-CTL-TODAY-DD "-"
056900                     EP-CTL-TODAY-CCYY
057000                     DELIMITED BY SIZE INTO WS-DC-DATE-TEXT
057100         WHEN EP-FMT-YYYY-MM-DD
057200              STRING EP-CTL-TODAY-CCYY "-" EP-CTL-TODAY-MM "-"
057300                     EP-CTL-TODAY-DD
057400                     DELIMITED BY SIZE INTO WS-DC-DATE-TEXT
057500         WHEN EP-FMT-YYYY-DD-MM
057600              STRING EP-CTL-TODAY-CCYY "-" EP-CTL-TODAY-DD "-"
057700                     EP-CTL-TODAY-MM
057800                     DELIMITED BY SIZE INTO WS-DC-DATE-TEXT.
057900 ZZ070-EXIT.
058000     EXIT.
058100*
058200*****************************************
058300*  ACCEPT FROM DATE - CLASSIC 2-DIGIT   *
058400*  YEAR, WINDOWED PER THE Y2K FIX BELOW *
058500*****************************************
058600*
058700 ZZ090-GET-TODAYS-DATE.
058800     ACCEPT   WS-TODAY-RAW FROM DATE.
058900     IF       WS-TODAY-YY < 50
059000              COMPUTE EP-CTL-TODAY-CCYY = 2000 + WS-TODAY-YY
059100     ELSE
059200              COMPUTE EP-CTL-TODAY-CCYY = 1900 + WS-TODAY-YY.
059300     MOVE     WS-TODAY-MM TO EP-CTL-TODAY-MM.
059400     MOVE     WS-TODAY-DD TO EP-CTL-TODAY-DD.
059500 ZZ090-EXIT.
059600     EXIT.
059700*
059800*****************************************
059900*  NESTED SCAN OVER THE WHOLE TABLE -   *
060000*  SAME PROJECT, I BEFORE J IN THE      *
060100*  INPUT, KEEP THE BIGGEST OVERLAP(S)   *
060200*****************************************
060300*
060400 AA060-FIND-BEST-PAIRS.
060500     MOVE     ZERO TO EP-WIN-COUNT.
060600     MOVE     -1   TO EP-CTL-MAX-DAYS.
060700     IF       EP-TBL-COUNT < 2
060800              GO TO AA060-EXIT.
060900     PERFORM  AA061-SCAN-OUTER THRU AA061-EXIT
061000              VARYING EP-TBL-IX FROM 1 BY 1
061100              UNTIL EP-TBL-IX > EP-TBL-COUNT.
061200 AA060-EXIT.
061300     EXIT.
061400*
061500 AA061-SCAN-OUTER.
061600     IF       EP-TBL-IX NOT < EP-TBL-COUNT
061700              GO TO AA061-EXIT.
061800     SET      EP-TBL-JX TO EP-TBL-IX.
061900     SET      EP-TBL-JX UP BY 1.
062000     PERFORM  AA062-SCAN-INNER THRU AA062-EXIT
062100              VARYING EP-TBL-JX FROM EP-TBL-JX BY 1
062200              UNTIL EP-TBL-JX > EP-TBL-COUNT.
062300 AA061-EXIT.
062400     EXIT.
062500*
062600 AA062-SCAN-INNER.
062700     IF       EP-TBL-PROJ-ID (EP-TBL-IX) NOT =
062800              EP-TBL-PROJ-ID (EP-TBL-JX)
062900              GO TO AA062-EXIT.
063000     PERFORM  ZZ080-COMPUTE-OVERLAP THRU ZZ080-EXIT.
063100     IF       NOT WS-PAIR-OVERLAPS
063200              GO TO AA062-EXIT.
063300     IF       WS-OVERLAP-DAYS > EP-CTL-MAX-DAYS
063400              MOVE ZERO TO EP-WIN-COUNT
063500              MOVE WS-OVERLAP-DAYS TO EP-CTL-MAX-DAYS
063600              PERFORM ZZ085-ADD-WINNER THRU ZZ085-EXIT
063700     ELSE
063800     IF       WS-OVERLAP-DAYS = EP-CTL-MAX-DAYS
063900              PERFORM ZZ085-ADD-WINNER THRU ZZ085-EXIT.
064000 AA062-EXIT.
064100     EXIT.
064200*
064300*****************************************
064400*  OVERLAP = LATEST START TO EARLIEST   *
064500*  FINISH.  NO OVERLAP IF THAT COMES    *
064600*  OUT NEGATIVE - SAME-DAY (ZERO DAYS)  *
064700*  IS STILL A VALID RESULT AND CAN WIN. *
064800*****************************************
064900*
065000 ZZ080-COMPUTE-OVERLAP.
065100     MOVE     "N" TO WS-OVERLAP-SW.
065200     IF       EP-TBL-DATE-FROM-DN (EP-TBL-IX) >
065300              EP-TBL-DATE-FROM-DN (EP-TBL-JX)
065400              MOVE EP-TBL-DATE-FROM-DN (EP-TBL-IX)
065500                TO WS-OVERLAP-FROM
065600     ELSE
065700              MOVE EP-TBL-DATE-FROM-DN (EP-TBL-JX)
065800                TO WS-OVERLAP-FROM.
065900     IF       EP-TBL-DATE-TO-DN (EP-TBL-IX) <
066000              EP-TBL-DATE-TO-DN (EP-TBL-JX)
066100              MOVE EP-TBL-DATE-TO-DN (EP-TBL-IX)
066200                TO WS-OVERLAP-TO
066300     ELSE
066400              MOVE EP-TBL-DATE-TO-DN (EP-TBL-JX)
066500                TO WS-OVERLAP-TO.
066600     COMPUTE  WS-OVERLAP-DAYS = WS-OVERLAP-TO - WS-OVERLAP-FROM.
066700     IF       WS-OVERLAP-DAYS NOT < ZERO
066800              MOVE "Y" TO WS-OVERLAP-SW.
066900 ZZ080-EXIT.
067000     EXIT.
067100*
067200*****************************************
067300*  APPEND ONE TIED (OR NEW BEST) PAIR   *
067400*  TO THE WINNER TABLE                  *
067500*****************************************
067600*
067700 ZZ085-ADD-WINNER.
067800     IF       EP-WIN-COUNT NOT < EP-MAX-WINS
067900              DISPLAY "EP0060 - WINNER TABLE FULL, TIE DROPPED"
068000              GO TO ZZ085-EXIT.
068100     ADD      1 TO EP-WIN-COUNT.
068200     MOVE     EP-TBL-EMP-ID  (EP-TBL-IX)
068300              TO EP-WIN-EMP1 (EP-WIN-COUNT).
068400     MOVE     EP-TBL-EMP-ID  (EP-TBL-JX)
068500              TO EP-WIN-EMP2 (EP-WIN-COUNT).
068600     MOVE     EP-TBL-PROJ-ID (EP-TBL-IX)
068700              TO EP-WIN-PROJ (EP-WIN-COUNT).
068800     MOVE     WS-OVERLAP-DAYS TO EP-WIN-DAYS (EP-WIN-COUNT).
068900 ZZ085-EXIT.
069000     EXIT.
069100*
069200*****************************************
069300*  ONE DISPLAY LINE PER WINNING PAIR    *
069400*****************************************
069500*
069600 AA070-REPORT-WINNERS.
069700     IF       EP-WIN-COUNT = ZERO
069800              DISPLAY "EP0070 - NO OVERLAPPING PAIR FOUND."
069900              GO TO AA070-EXIT.
070000     PERFORM  AA071-REPORT-ONE-WINNER THRU AA071-EXIT
070100              VARYING EP-WIN-IX FROM 1 BY 1
070200              UNTIL EP-WIN-IX > EP-WIN-COUNT.
070300 AA070-EXIT.
070400     EXIT.
070500*
070600 AA071-REPORT-ONE-WINNER.
070700     MOVE     SPACES TO EP-REPORT-LINE.
070800     MOVE     EP-WIN-EMP1 (EP-WIN-IX) TO EP-PAIR-EMP1.
070900     MOVE     EP-WIN-EMP2 (EP-WIN-IX) TO EP-PAIR-EMP2.
071000     MOVE     EP-WIN-PROJ (EP-WIN-IX) TO EP-PAIR-PROJ.
071100     MOVE     EP-WIN-DAYS (EP-WIN-IX) TO EP-PAIR-DAYS.
071200     STRING   EP-PAIR-EMP1 DELIMITED BY SPACE
071300              " / " DELIMITED BY SIZE
071400              EP-PAIR-EMP2 DELIMITED BY SPACE
071500              "  PROJECT " DELIMITED BY SIZE
071600              EP-PAIR-PROJ DELIMITED BY SPACE
071700              "  DAYS " DELIMITED BY SIZE
071800              INTO EP-REPORT-TEXT.
071900     DISPLAY  EP-REPORT-TEXT (1:60) EP-PAIR-DAYS.
072000 AA071-EXIT.
072100     EXIT.
072200
