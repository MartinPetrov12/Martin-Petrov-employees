000100*
000200*****************************************************
000300*                                                    *
000400*        EMPLOYEE PAIRING - DATE VALIDATION          *
000500*             AND SERIAL DAY CONVERSION              *
000600*                                                    *
000700*****************************************************
000800*
000900 IDENTIFICATION           DIVISION.
001000*========================
001100*
001200***
001300      PROGRAM-ID.         EPDCONV.
001400***
001500      AUTHOR.             V B COEN.
001600                          FOR APPLEWOOD COMPUTERS.
001700      INSTALLATION.       APPLEWOOD COMPUTERS.
001800      DATE-WRITTEN.       14/03/1988.
001900      DATE-COMPILED.
002000      SECURITY.           COPYRIGHT (C) 1988-2026, V B COEN.
002100                          FOR INTERNAL USE ONLY.
002200***
002300      REMARKS.            VALIDATES ONE DATE FIELD AGAINST THE
002400                          FORMAT CODE DECIDED BY EPPAIR01 AND
002500                          RETURNS ITS SERIAL DAY NUMBER, A
002600                          PROLEPTIC GREGORIAN DAY COUNT USABLE
002700                          FOR SUBTRACTING ONE DATE FROM ANOTHER.
002800*
002900                          NO INTRINSIC FUNCTIONS ARE USED - SEE
003000                          ZZ060 FOR THE ARITHMETIC.  KEPT AS A
003100                          SEPARATE SUBPROGRAM SO ANY OTHER EP
003200                          MODULE CAN CALL IT THE SAME WAY MAPS04
003300                          IS CALLED ACROSS THE SUITE.
003400***
003500* CHANGES:
003600* 14/03/88 VBC - CREATED FOR THE DAY-COUNT NEEDS OF THE LEAVE
003700*                AND ROSTER REPORTS.
003800* 02/11/89 VBC - ADDED LEAP-YEAR TABLE LOOK-UP, WAS TESTING
003900*                FEB INLINE BEFORE, KEPT GETTING IT WRONG.
004000* 19/07/91 VBC - RENUMBERED PARAGRAPHS TO HOUSE ZZ-NNN STYLE.
004100* 23/01/93 VBC - WIDENED SERIAL WORK FIELDS TO S9(9) COMP,
004200*                9(5) WAS OVERFLOWING ON RUNS PAST 2000.
004300* 11/09/95 VBC - ADDED FORMAT 4 (CCYY-DD-MM) FOR THE EXPORT
004400*                FEED OFF THE NEW TIMESHEET EXTRACT.
004500* 30/11/98 VBC - Y2K REVIEW: CONFIRMED CCYY USED THROUGHOUT,
004600*                NO 2-DIGIT YEAR FIELDS LEFT IN THIS MODULE.
004700* 04/02/99 VBC - Y2K SIGN-OFF, LEAP TABLE RE-RUN PAST 2000
004800*                AND 2004, BOTH CAME OUT CORRECT.
004900* 17/05/03 VBC - MIGRATED TO OPEN COBOL, NO SOURCE CHANGES,
005000*                COMPILED CLEAN FIRST TIME.
005100* 12/01/26 VBC - REWORKED FOR THE EMPLOYEE-PAIR EXTRACT RUN
005200*                (EPPAIR01), ADDED EP-CONV-LINKAGE.
005300* 14/01/26 VBC - ADDED DAYS-IN-MONTH TABLE, LEAP TEST SPLIT
005400*                OUT TO ITS OWN PARAGRAPH FOR CLARITY.
005500* 20/01/26 VBC - RAN THIS OVER A LEAP-DAY EXTRACT AND FOUND
005600*                THE FEB-29 CHECK WAS BACKWARDS, FIXED.
005700* 09/02/26 SJP - REQ 4471: A 3-4 DIGIT MIDDLE SEGMENT (E.G.
005800*                2020-1234-05) WAS SLIPPING PAST ZZ010 BECAUSE
005900*                THE SPLIT WENT THROUGH A TEXT ALIAS INTO A
006000*                4-DIGIT FIELD.  SPLIT NOW GOES STRAIGHT INTO
006100*                PROPERLY-SIZED NUMERIC FIELDS WITH COUNT IN,
006200*                DROPPED THE TEXT REDEFINE.
006300*
006400*****************************************************************
006500*
006600 ENVIRONMENT              DIVISION.
006700*========================
006800*
006900 CONFIGURATION            SECTION.
007000*-----------------------
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300*
007400 DATA                     DIVISION.
007500*========================
007600 WORKING-STORAGE          SECTION.
007700*-----------------------
007800*
007900*  ONE DATE, SPLIT INTO ITS THREE POSITIONAL PARTS.  WS-SPLIT-B
008000*  IS HELD TO 2 DIGITS, THE WIDEST A DAY OR MONTH CAN EVER BE -
008100*  UNSTRING GOES STRAIGHT INTO THESE NUMERIC FIELDS (NO TEXT
008200*  ALIAS) SO A SPACE-PADDED SHORT SEGMENT NEVER MASQUERADES AS
008300*  NOT NUMERIC, AND THE COUNT IN LENGTHS BELOW CATCH AN
008400*  OVER-WIDE SEGMENT THAT WOULD OTHERWISE JUST TRUNCATE IN
008500*  SILENTLY.
008600*
008700 01  WS-CONV-SPLIT.
008800     03  WS-SPLIT-A           PIC 9(4).
008900     03  WS-SPLIT-B           PIC 9(2).
009000     03  WS-SPLIT-C           PIC 9(4).
009100     03  FILLER               PIC X(01).
009200 01  WS-SPLIT-LENGTHS.
009300     03  WS-SPLIT-A-LEN       BINARY-CHAR UNSIGNED.
009400     03  WS-SPLIT-B-LEN       BINARY-CHAR UNSIGNED.
009500     03  WS-SPLIT-C-LEN       BINARY-CHAR UNSIGNED.
009600     03  FILLER               PIC X(01).
009700*
009800*  WORKING DATE ONCE THE THREE PARTS ARE PUT IN DD/MM/CCYY
009900*  ORDER - SAME SHAPE AS MAPS04'S TEST-DATE/TEST-DATE9 PAIR.
010000*
010100 01  WS-WORK-DATE.
010200     03  WS-WORK-CCYY.
010300         05  WS-WORK-CC       PIC 99.
010400         05  WS-WORK-YY       PIC 99.
010500     03  WS-WORK-MM           PIC 99.
010600     03  WS-WORK-DD           PIC 99.
010700 01  WS-WORK-DATE9 REDEFINES WS-WORK-DATE
010800                              PIC 9(8).
010900*
011000*  DAYS-IN-MONTH, NON-LEAP.  FEBRUARY IS ADJUSTED BY ONE AT
011100*  RUN TIME WHEN WS-IS-LEAP-YEAR IS SET.  LOADED BY VALUE
011200*  CLAUSE, NEVER WRITTEN TO, SO ONE COPY SERVES EVERY CALL.
011300*
011400 01  WS-DAYS-IN-MONTH-VALUES.
011500     03  FILLER               PIC 9(3) VALUE 031.
011600     03  FILLER               PIC 9(3) VALUE 028.
011700     03  FILLER               PIC 9(3) VALUE 031.
011800     03  FILLER               PIC 9(3) VALUE 030.
011900     03  FILLER               PIC 9(3) VALUE 031.
012000     03  FILLER               PIC 9(3) VALUE 030.
012100     03  FILLER               PIC 9(3) VALUE 031.
012200     03  FILLER               PIC 9(3) VALUE 031.
012300     03  FILLER               PIC 9(3) VALUE 030.
012400     03  FILLER               PIC 9(3) VALUE 031.
012500     03  FILLER               PIC 9(3) VALUE 030.
012600     03  FILLER               PIC 9(3) VALUE 031.
012700 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-VALUES.
012800     03  WS-DIM-TAB           PIC 9(3) OCCURS 12 TIMES
012900                              INDEXED BY WS-DIM-IX.
013000*
013100*  CUMULATIVE DAYS BEFORE EACH MONTH, NON-LEAP, USED BY
013200*  ZZ060 TO GET THE SERIAL DAY IN ONE TABLE LOOK-UP.
013300*
013400 01  WS-DAYS-BEFORE-VALUES.
013500     03  FILLER               PIC 9(3) VALUE 000.
013600     03  FILLER               PIC 9(3) VALUE 031.
013700     03  FILLER               PIC 9(3) VALUE 059.
013800     03  FILLER               PIC 9(3) VALUE 090.
013900     03  FILLER               PIC 9(3) VALUE 120.
014000     03  FILLER               PIC 9(3) VALUE 151.
014100     03  FILLER               PIC 9(3) VALUE 181.
014200     03  FILLER               PIC 9(3) VALUE 212.
014300     03  FILLER               PIC 9(3) VALUE 243.
014400     03  FILLER               PIC 9(3) VALUE 273.
014500     03  FILLER               PIC 9(3) VALUE 304.
014600     03  FILLER               PIC 9(3) VALUE 334.
014700 01  WS-DAYS-BEFORE-MONTH REDEFINES WS-DAYS-BEFORE-VALUES.
014800     03  WS-DBM-TAB           PIC 9(3) OCCURS 12 TIMES
014900                              INDEXED BY WS-DBM-IX.
015000*
015100*  LEAP-YEAR TEST WORKING FIELDS.  DIVIDE ... REMAINDER
015200*  STANDS IN FOR FUNCTION MOD, NOT ALLOWED IN THIS SHOP'S
015300*  BATCH SUITE FOR THE EP MODULES.
015400*
015500 01  WS-LEAP-WORK.
015600     03  WS-LEAP-DIV-Q        PIC S9(9)  COMP.
015700     03  WS-LEAP-REM-4        PIC S9(4)  COMP.
015800     03  WS-LEAP-REM-100      PIC S9(4)  COMP.
015900     03  WS-LEAP-REM-400      PIC S9(4)  COMP.
016000 01  WS-LEAP-SW               PIC X      VALUE "N".
016100     88  WS-IS-LEAP-YEAR           VALUE "Y".
016200*
016300*  SERIAL-DAY WORKING FIELDS - ALL COMP, ALL SCRATCH FOR
016400*  ZZ060, NONE OF IT SURVIVES PAST THE CURRENT CALL.
016500*
016600 01  WS-SERIAL-WORK.
016700     03  WS-SERIAL-Y1         PIC S9(9)  COMP.
016800     03  WS-SERIAL-LEAP4      PIC S9(9)  COMP.
016900     03  WS-SERIAL-LEAP100    PIC S9(9)  COMP.
017000     03  WS-SERIAL-LEAP400    PIC S9(9)  COMP.
017100     03  WS-SERIAL-BEFORE-YR  PIC S9(9)  COMP.
017200     03  WS-SERIAL-BEFORE-MO  PIC S9(9)  COMP.
017300     03  WS-MAX-DAY-THIS-MO   PIC 9(3)   COMP.
017400*
017500 01  WS-VALID-SW              PIC X      VALUE "Y".
017600     88  WS-DATE-IS-VALID          VALUE "Y".
017700     88  WS-DATE-IS-INVALID        VALUE "N".
017800*
017900 LINKAGE                  SECTION.
018000*-----------------------
018100*
018200***********
018300* EPDCONV *
018400***********
018500*
018600 01  EP-CONV-LINKAGE.
018700     03  EP-CONV-DATE-TEXT    PIC X(10).
018800     03  EP-CONV-FORMAT       PIC 9.
018900         88  EP-CONV-FMT-DD-MM-YYYY   VALUE 1.
019000         88  EP-CONV-FMT-MM-DD-YYYY   VALUE 2.
019100         88  EP-CONV-FMT-YYYY-MM-DD   VALUE 3.
019200         88  EP-CONV-FMT-YYYY-DD-MM   VALUE 4.
019300     03  EP-CONV-SERIAL-DAYS  PIC S9(9)  COMP.
019400     03  EP-CONV-VALID-SW     PIC X.
019500         88  EP-CONV-VALID          VALUE "Y".
019600         88  EP-CONV-INVALID        VALUE "N".
019700*
019800 PROCEDURE  DIVISION USING EP-CONV-LINKAGE.
019900*==========================================
020000*
020100 AA010-MAIN-PARA.
020200     MOVE     "Y"   TO WS-VALID-SW.
020300     MOVE     ZERO  TO EP-CONV-SERIAL-DAYS.
020400     PERFORM  ZZ010-SPLIT-DATE-TEXT THRU ZZ010-EXIT.
020500     IF       WS-DATE-IS-INVALID
020600              GO TO AA010-EXIT.
020700     PERFORM  ZZ020-ORDER-PARTS THRU ZZ020-EXIT.
020800     IF       WS-DATE-IS-INVALID
020900              GO TO AA010-EXIT.
021000     PERFORM  ZZ040-TEST-LEAP-YEAR THRU ZZ040-EXIT.
021100     PERFORM  ZZ050-VALIDATE-CALENDAR THRU ZZ050-EXIT.
021200     IF       WS-DATE-IS-INVALID
021300              GO TO AA010-EXIT.
021400     PERFORM  ZZ060-COMPUTE-SERIAL-DAY THRU ZZ060-EXIT.
021500 AA010-EXIT.
021600     MOVE     WS-VALID-SW TO EP-CONV-VALID-SW.
021700     EXIT PROGRAM.
021800*
021900*****************************************
022000*   SPLIT THE RAW TEXT ON ITS SEPARATOR *
022100*****************************************
022200*
022300 ZZ010-SPLIT-DATE-TEXT.
022400     UNSTRING EP-CONV-DATE-TEXT DELIMITED BY "-" OR "/"
022500              INTO WS-SPLIT-A COUNT IN WS-SPLIT-A-LEN
022600                   WS-SPLIT-B COUNT IN WS-SPLIT-B-LEN
022700                   WS-SPLIT-C COUNT IN WS-SPLIT-C-LEN.
022800     IF       WS-SPLIT-A NOT NUMERIC OR
022900              WS-SPLIT-B NOT NUMERIC OR
023000              WS-SPLIT-C NOT NUMERIC
023100              MOVE "N" TO WS-VALID-SW
023200              GO TO ZZ010-EXIT.
023300     IF       WS-SPLIT-A-LEN < 1 OR > 4 OR
023400              WS-SPLIT-B-LEN < 1 OR > 2 OR
023500              WS-SPLIT-C-LEN < 1 OR > 4
023600              MOVE "N" TO WS-VALID-SW.
023700 ZZ010-EXIT.
023800     EXIT.
023900*
024000*****************************************
024100*  PUT THE THREE PARTS INTO DD/MM/CCYY  *
024200*  ORDER ACCORDING TO EP-CONV-FORMAT    *
024300*****************************************
024400*
024500 ZZ020-ORDER-PARTS.
024600     EVALUATE TRUE
024700         WHEN EP-CONV-FMT-DD-MM-YYYY
024800              MOVE WS-SPLIT-A TO WS-WORK-DD
024900              MOVE WS-SPLIT-B TO WS-WORK-MM
025000              MOVE WS-SPLIT-C TO WS-WORK-CCYY
025100         WHEN EP-CONV-FMT-MM-DD-YYYY
025200              MOVE WS-SPLIT-A TO WS-WORK-MM
025300              MOVE WS-SPLIT-B TO WS-WORK-DD
025400              MOVE WS-SPLIT-C TO WS-WORK-CCYY
025500         WHEN EP-CONV-FMT-YYYY-MM-DD
025600              MOVE WS-SPLIT-A TO WS-WORK-CCYY
025700              MOVE WS-SPLIT-B TO WS-WORK-MM
025800              MOVE WS-SPLIT-C TO WS-WORK-DD
025900         WHEN EP-CONV-FMT-YYYY-DD-MM
026000              MOVE WS-SPLIT-A TO WS-WORK-CCYY
026100              MOVE WS-SPLIT-B TO WS-WORK-DD
026200              MOVE WS-SPLIT-C TO WS-WORK-MM
026300         WHEN OTHER
026400              MOVE "N" TO WS-VALID-SW.
026500     IF       WS-WORK-MM < 01 OR > 12 OR
026600              WS-WORK-DD < 01 OR > 31
026700              MOVE "N" TO WS-VALID-SW.
026800 ZZ020-EXIT.
026900     EXIT.
027000*
027100*****************************************
027200*  DIVIDE/REMAINDER LEAP-YEAR TEST -    *
027300*  DIV BY 4 AND NOT BY 100, OR DIV 400  *
027400*****************************************
027500*
027600 ZZ040-TEST-LEAP-YEAR.
027700     MOVE     "N" TO WS-LEAP-SW.
027800     DIVIDE   WS-WORK-CCYY BY 4
027900              GIVING WS-LEAP-DIV-Q
028000              REMAINDER WS-LEAP-REM-4.
028100     IF       WS-LEAP-REM-4 NOT = ZERO
028200              GO TO ZZ040-EXIT.
028300     DIVIDE   WS-WORK-CCYY BY 100
028400              GIVING WS-LEAP-DIV-Q
028500              REMAINDER WS-LEAP-REM-100.
028600     IF       WS-LEAP-REM-100 NOT = ZERO
028700              MOVE "Y" TO WS-LEAP-SW
028800              GO TO ZZ040-EXIT.
028900     DIVIDE   WS-WORK-CCYY BY 400
029000              GIVING WS-LEAP-DIV-Q
029100              REMAINDER WS-LEAP-REM-400.
029200     IF       WS-LEAP-REM-400 = ZERO
029300              MOVE "Y" TO WS-LEAP-SW.
029400 ZZ040-EXIT.
029500     EXIT.
029600*
029700*****************************************
029800*  DAY-IN-MONTH RANGE CHECK, FEB-29     *
029900*  ONLY ALLOWED WHEN WS-IS-LEAP-YEAR    *
030000*****************************************
030100*
030200 ZZ050-VALIDATE-CALENDAR.
030300     SET      WS-DIM-IX TO WS-WORK-MM.
030400     MOVE     WS-DIM-TAB (WS-DIM-IX) TO WS-MAX-DAY-THIS-MO.
030500     IF       WS-WORK-MM = 02 AND WS-IS-LEAP-YEAR
030600              ADD 1 TO WS-MAX-DAY-THIS-MO.
030700     IF       WS-WORK-DD > WS-MAX-DAY-THIS-MO
030800              MOVE "N" TO WS-VALID-SW.
030900 ZZ050-EXIT.
031000     EXIT.
031100*
031200*****************************************
031300*  PROLEPTIC GREGORIAN SERIAL DAY, YEAR *
031400*  1 DAY 1 = SERIAL 1.  NO EPOCH FUDGE  *
031500*  NEEDED AS ONLY DIFFERENCES ARE USED. *
031600*****************************************
031700*
031800 ZZ060-COMPUTE-SERIAL-DAY.
031900     COMPUTE  WS-SERIAL-Y1 = WS-WORK-CCYY - 1.
032000     DIVIDE   WS-SERIAL-Y1 BY 4 GIVING WS-SERIAL-LEAP4.
032100     DIVIDE   WS-SERIAL-Y1 BY 100 GIVING WS-SERIAL-LEAP100.
032200     DIVIDE   WS-SERIAL-Y1 BY 400 GIVING WS-SERIAL-LEAP400.
032300     COMPUTE  WS-SERIAL-BEFORE-YR =
032400              (WS-SERIAL-Y1 * 365) + WS-SERIAL-LEAP4
032500               - WS-SERIAL-LEAP100 + WS-SERIAL-LEAP400.
032600     SET      WS-DBM-IX TO WS-WORK-MM.
032700     MOVE     WS-DBM-TAB (WS-DBM-IX) TO WS-SERIAL-BEFORE-MO.
032800     IF       WS-WORK-MM > 02 AND WS-IS-LEAP-YEAR
032900              ADD 1 TO WS-SERIAL-BEFORE-MO.
033000     COMPUTE  EP-CONV-SERIAL-DAYS =
033100              WS-SERIAL-BEFORE-YR + WS-SERIAL-BEFORE-MO
033200               + WS-WORK-DD.
033300 ZZ060-EXIT.
033400     EXIT.
033500
