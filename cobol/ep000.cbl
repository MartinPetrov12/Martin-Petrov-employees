000100*
000200*****************************************************************
000300*                                                                *
000400*             EMPLOYEE / PROJECT PAIRING - START OF RUN          *
000500*             FIXES THE EXTRACT FILE NAME, CALLS THE            *
000600*                PAIR-FINDER ENGINE, THEN STOPS                 *
000700*                                                                *
000800*****************************************************************
000900*
001000 IDENTIFICATION           DIVISION.
001100*========================
001200*
001300***
001400     PROGRAM-ID.         EP000.
001500***
001600     AUTHOR.             V B COEN.
001700                         FOR APPLEWOOD COMPUTERS.
001800     INSTALLATION.       APPLEWOOD COMPUTERS.
001900     DATE-WRITTEN.       04/07/1985.
002000     DATE-COMPILED.
002100     SECURITY.           COPYRIGHT (C) 1985-2026, V B COEN.
002200                         FOR INTERNAL USE ONLY.
002300***
002400     REMARKS.            START-OF-RUN DRIVER FOR THE EMPLOYEE-PAIR
002500                         EXTRACT JOB.  FIXES THE LOGICAL NAME THE
002600                         EXTRACT IS READ UNDER, DISPLAYS THE RUN
002700                         BANNER, THEN HANDS OFF TO EPPAIR01.
002800*
002900                         CALLED MODULES.
003000                             EPPAIR01.  PAIR-FINDER ENGINE.
003100*
003200                         FILES USED.
003300                             NONE DIRECTLY - EPASSIGN IS OPENED BY
003400                             EPPAIR01 ONCE THE NAME IS SET BELOW.
003500***
003600* CHANGES:
003700* 04/07/85 VBC - CREATED AS THE START-OF-DAY FOR THE PROJECT-COVER
003800*                REPORT SUITE.
003900* 11/09/87 VBC - RUN-DATE STAMP ADDED TO THE BANNER LINE.
004000* 19/02/92 VBC - SWITCHED THE EXTRACT NAME TO AN ENVIRONMENT
004100*                VARIABLE SO OPERATIONS CAN POINT AT A TEST FILE
004200*                WITHOUT A RECOMPILE.
004300* 26/11/98 VBC - Y2K REVIEW: RUN-DATE NOW CARRIES A FULL 4-DIGIT
004400*                YEAR ON THE BANNER, WAS 2-DIGIT.
004500* 03/02/99 VBC - Y2K SIGN-OFF, NO FURTHER CHANGE NEEDED.
004600* 21/05/03 VBC - MIGRATED TO OPEN COBOL, NO SOURCE CHANGE.
004700* 12/01/26 VBC - REBUILT AS EP000 FOR THE EMPLOYEE-PAIR EXTRACT
004800*                JOB, DROPPED THE OLD SCREEN MENU CHAIN - THIS
004900*                RUN IS BATCH ONLY, ONE CALL AND DONE.
005000*
005100*****************************************************************
005200*
005300 ENVIRONMENT              DIVISION.
005400*========================
005500*
005600 CONFIGURATION            SECTION.
005700*-----------------------
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*
006100 DATA                     DIVISION.
006200*========================
006300 WORKING-STORAGE          SECTION.
006400*-----------------------
006500*
006600 77  PROG-NAME                PIC X(15) VALUE "EP000  (1.0.00)".
006700*
006800*
006900*  ACCEPT FROM DATE STILL COMES BACK 2-DIGIT-YEAR, SO WE KEEP THE
007000*  OLD Y2K-REVIEW WINDOWING BELOW.  WS-RUN-CCYY IS THE CENTURY-
007100*  CORRECTED BINARY YEAR USED TO BUILD THE BANNER LINE.
007200*
007300 01  WS-RUN-DATE.
007400     03  WS-RUN-YY            PIC 99.
007500     03  WS-RUN-MM            PIC 99.
007600     03  WS-RUN-DD            PIC 99.
007700 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE
007800                               PIC 9(6).
007900 01  WS-RUN-CCYY               PIC 9(4)   COMP.
008000*
008100*  THREE ALTERNATE LAYOUTS OF THE BANNER DATE, ONE PER HOUSE
008200*  FORMAT - CARRIED OVER FROM THE OLD SCREEN-MENU DRIVER EVEN
008300*  THOUGH THIS BATCH RUN ONLY EVER USES THE UK FORM BELOW.
008400*
008500 01  WS-RUN-BANNER.
008600     03  WS-RB-CCYY            PIC 9(4).
008700     03  FILLER                PIC X      VALUE "-".
008800     03  WS-RB-MM              PIC 99.
008900     03  FILLER                PIC X      VALUE "-".
009000     03  WS-RB-DD              PIC 99.
009100     03  FILLER                PIC X(01).
009200 01  WS-RUN-BANNER-USA REDEFINES WS-RUN-BANNER.
009300     03  WS-RBU-MM             PIC 99.
009400     03  FILLER                PIC X.
009500     03  WS-RBU-DD             PIC 99.
009600     03  FILLER                PIC X.
009700     03  WS-RBU-CCYY           PIC 9(4).
009800     03  FILLER                PIC X(01).
009900 01  WS-RUN-BANNER-INTL REDEFINES WS-RUN-BANNER.
010000     03  WS-RBI-DD             PIC 99.
010100     03  FILLER                PIC X.
010200     03  WS-RBI-MM             PIC 99.
010300     03  FILLER                PIC X.
010400     03  WS-RBI-CCYY           PIC 9(4).
010500     03  FILLER                PIC X(01).
010600*
010700 PROCEDURE  DIVISION.
010800*====================
010900*
011000 AA000-MAIN-PARA.
011100     ACCEPT   WS-RUN-DATE FROM DATE.
011200     IF       WS-RUN-YY < 50
011300              COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY
011400     ELSE
011500              COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY.
011600     MOVE     WS-RUN-CCYY TO WS-RB-CCYY.
011700     MOVE     WS-RUN-MM   TO WS-RB-MM.
011800     MOVE     WS-RUN-DD   TO WS-RB-DD.
011900     DISPLAY  PROG-NAME " - EMPLOYEE/PROJECT PAIRING RUN - "
012000              WS-RB-CCYY "-" WS-RB-MM "-" WS-RB-DD.
012100*
012200     SET      ENVIRONMENT "EPASSIGN" TO "/DATA/EPASSIGN.DAT".
012300*
012400     CALL     "EPPAIR01".
012500*
012600     DISPLAY  PROG-NAME " - RUN COMPLETE.".
012700     GOBACK.
012800
