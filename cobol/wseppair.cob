000100********************************************
000200*                                          *
000300*  RECORD DEFINITIONS FOR PAIR RESULT      *
000400*   OUTPUT (CONSOLE REPORT LINE)           *
000500********************************************
000600*  NO KEY, NO FILE - CONSOLE DISPLAY ONLY.
000700*
000800* 12/01/26 VBC - CREATED FOR EPPAIR01.
000900*
001000 01  EP-PAIR-RECORD.
001100     03  EP-PAIR-EMP1           PIC X(10).
001200     03  EP-PAIR-EMP2           PIC X(10).
001300     03  EP-PAIR-PROJ           PIC X(10).
001400     03  EP-PAIR-DAYS           PIC S9(9)  COMP.
001500     03  FILLER                 PIC X(10).
001600*
001700*  TIED-WINNER TABLE.  AA060 CLEARS THIS TO ONE ENTRY WHENEVER A
001800*  STRICTLY LARGER OVERLAP IS FOUND AND APPENDS TO IT ON A TIE,
001900*  EXACTLY MIRRORING THE SOURCE'S RUNNING-MAXIMUM RESULT LIST.
002000*  500 TIED PAIRS IS GENEROUS HEADROOM OVER ANYTHING THIS EXTRACT
002100*  SIZE COULD PLAUSIBLY PRODUCE.
002200*
002300 01  EP-WIN-TABLE.
002400     03  EP-MAX-WINS            PIC 999    VALUE 500.
002500     03  EP-WIN-COUNT           BINARY-LONG  VALUE ZERO.
002600     03  EP-WIN-ENTRY           OCCURS 500 TIMES
002700                                 INDEXED BY EP-WIN-IX.
002800         05  EP-WIN-EMP1          PIC X(10).
002900         05  EP-WIN-EMP2          PIC X(10).
003000         05  EP-WIN-PROJ          PIC X(10).
003100         05  EP-WIN-DAYS          PIC S9(9)  COMP.
003200*
003300*  ASSEMBLED REPORT LINE - BUILT BY AA070, ONE DISPLAY PER LINE.
003400*
003500 01  EP-REPORT-LINE.
003600     03  EP-REPORT-TEXT         PIC X(100).
003700     03  FILLER                 PIC X(20).
003800
